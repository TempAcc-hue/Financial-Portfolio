000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    ASSETVAL.
000400 AUTHOR.        R.CHIRINOS.
000500 INSTALLATION.  IBM-BCP PORTFOLIO ACCOUNTING.
000600 DATE-WRITTEN.  02/14/1993.
000700 DATE-COMPILED. 02/14/1993.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*================================================================
001000* ASSETVAL - NIGHTLY ASSET ENRICHMENT PASS
001100*================================================================
001200* READS THE HELD-POSITION LEDGER (ASSETIN), LOADS THE CURRENT
001300* MARKET PRICE FEED (PRICEIN) INTO A WORKING-STORAGE TABLE, AND
001400* FOR EACH ASSET WRITES ONE ENRICHED RECORD (ENRCHOUT) CARRYING
001500* COST BASIS, CURRENT VALUE, GAIN/LOSS AND GAIN/LOSS PERCENT.
001600* OUTPUT FEEDS PORTSUMM, THE ROLL-UP PASS.
001700*----------------------------------------------------------------
001800*  MAINTENANCE LOG
001900*  ----------------------------------------------------------
002000*  02/14/93  RCH  AR-0041  ORIGINAL PROGRAM.
002100*  03/01/93  RCH  AR-0042  SPLIT THE ENRICHMENT STEP OUT OF THE
002200*                          OLD SINGLE-PASS VALUATION JOB SO THE
002300*                          ROLL-UP COULD BE RERUN ALONE.
002400*  04/02/96  LMP  AR-0059  ADDED 160-SORT-PRICE-TABLE - A PRIOR
002500*                          BAD FEED RUN CAME IN OUT OF SYMBOL
002600*                          SEQUENCE AND SEARCH ALL WENT WILD.
002700*                          DON'T TRUST THE FEED JOB, SORT IT.
002800*  09/09/98  LMP  AR-0077  ASSET-TYPE WIDENED TO X(11) IN THE
002900*                          COPY MEMBER, REAL_ESTATE NOW FITS.
003000*  01/04/99  RCH  Y2K-003  CONFIRMED ASSET-PURCHASE-DATE AND THE
003100*                          TRACE DATE FIELDS ARE FULL CCYYMMDD -
003200*                          NO 2-DIGIT YEAR WINDOWING IN THIS PGM.
003300*  11/20/02  TKO  AR-0103  TRIED GATING THE LAST-QTY TRACE LINE
003400*                          BEHIND A UPSI-0 SWITCH - BACKED OUT,
003500*                          OPS NEVER WIRED THE BIT UP IN THE JCL
003600*                          SO IT JUST PRINTS EVERY RUN NOW.
003700*  03/10/05  TKO  AR-0127  THE PRICE-TABLE CURRENT-PRICE FIELD AND
003800*                          THE SORT SWAP AREA WERE ZONED - REPACKED
003900*                          COMP-3 TO MATCH THIS SHOP'S STANDARD
004000*                          MONEY-ACCUMULATOR CONVENTION, CUTS CPU
004100*                          ON THE NIGHTLY RUN.
004200*  08/22/06  TKO  AR-0134  ADDED SPECIAL-NAMES/CURRENCY SIGN AND
004300*                          A $ EDITED LAST-COST-BASIS TRACE LINE -
004400*                          AUDIT WANTED A DOLLAR FIGURE, NOT JUST
004500*                          RAW QUANTITIES, ON THE CONTROL TOTALS.
004600*----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.
005200     CURRENCY SIGN IS '$'.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ASSETIN
005600       ASSIGN TO ASSETIN
005700       FILE STATUS IS AI-STATUS.
005800*
005900     SELECT PRICEIN
006000       ASSIGN TO PRICEIN
006100       FILE STATUS IS PI-STATUS.
006200*
006300     SELECT ENRCHOUT
006400       ASSIGN TO ENRCHOUT
006500       FILE STATUS IS EO-STATUS.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  ASSETIN
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     BLOCK CONTAINS 0 RECORDS
007200     RECORD CONTAINS 200 CHARACTERS
007300     DATA RECORD IS ASSETIN-REC.
007400 01  ASSETIN-REC                      PIC X(200).
007500 FD  PRICEIN
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORD CONTAINS 40 CHARACTERS
008000     DATA RECORD IS PRICEIN-REC.
008100 01  PRICEIN-REC                      PIC X(40).
008200 FD  ENRCHOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     BLOCK CONTAINS 0 RECORDS
008600     RECORD CONTAINS 250 CHARACTERS
008700     DATA RECORD IS ENRCHOUT-REC.
008800 01  ENRCHOUT-REC                     PIC X(250).
008900 WORKING-STORAGE SECTION.
009000 01  FILE-STATUS-CODES.
009100     05  AI-STATUS                    PIC X(02).
009200         88  AI-STATUS-OK                  VALUE '00'.
009300     05  PI-STATUS                    PIC X(02).
009400         88  PI-STATUS-OK                   VALUE '00'.
009500     05  EO-STATUS                    PIC X(02).
009600         88  EO-STATUS-OK                   VALUE '00'.
009700*
009800     COPY ASSETREC.
009900*
010000     COPY PRICEREC.
010100*
010200     COPY ENRCHREC.
010300*
010400 77  WS-PRICES-LOADED                 PIC S9(04) COMP VALUE 0.
010500 77  WS-PRICE-MAX                     PIC S9(04) COMP VALUE 2000.
010600 77  WS-TBL-IDX-1                     PIC S9(04) COMP VALUE 0.
010700 77  WS-ASSETS-READ                   PIC S9(07) COMP VALUE 0.
010800 77  WS-ASSETS-WRITTEN                PIC S9(07) COMP VALUE 0.
010900*
011000 01  PRICE-TABLE.
011100     05  PRICE-TABLE-ENTRY
011200             OCCURS 1 TO 2000 TIMES
011300             DEPENDING ON WS-PRICES-LOADED
011400             ASCENDING KEY IS TBL-PRICE-SYMBOL
011500             INDEXED BY PRC-IDX.
011600         10  TBL-PRICE-SYMBOL         PIC X(20).
011700         10  TBL-PRICE-CURRENT        PIC S9(15)V9(02) COMP-3.
011800*
011900 01  WS-SWAP-AREA.
012000     05  WS-SWAP-SYMBOL               PIC X(20).
012100     05  WS-SWAP-PRICE                PIC S9(15)V9(02) COMP-3.
012200*
012300 01  SWITCHES.
012400     05  SW-END-ASSET                 PIC X(01) VALUE 'N'.
012500         88  NO-MORE-ASSETS               VALUE 'Y'.
012600     05  SW-END-PRICE                 PIC X(01) VALUE 'N'.
012700         88  NO-MORE-PRICES               VALUE 'Y'.
012800     05  SW-SWAPPED-THIS-PASS         PIC X(01) VALUE 'N'.
012900         88  A-SWAP-HAPPENED              VALUE 'Y'.
013000*
013100 01  COUNTERS-EDITED.
013200     05  WS-ASSETS-READ-ED            PIC ZZZ,ZZ9.
013300     05  WS-ASSETS-WRITTEN-ED         PIC ZZZ,ZZ9.
013400     05  WS-PRICES-LOADED-ED          PIC ZZZ,ZZ9.
013500     05  WS-LAST-COST-BASIS-ED        PIC $$$,$$$,$$9.99.
013600*
013700 01  WS-TRACE-DATE-NUM                PIC 9(08) VALUE ZERO.
013800 01  WS-TRACE-DATE-X REDEFINES WS-TRACE-DATE-NUM
013900                                      PIC X(08).
014000 01  WS-TRACE-DATE-PARTS REDEFINES WS-TRACE-DATE-NUM.
014100     05  WS-TRACE-YYYY                PIC 9(04).
014200     05  WS-TRACE-MM                  PIC 9(02).
014300     05  WS-TRACE-DD                  PIC 9(02).
014400*
014500 01  WS-QTY-TRACE-NUM                 PIC 9(19) VALUE ZERO.
014600 01  WS-QTY-TRACE-X REDEFINES WS-QTY-TRACE-NUM
014700                                      PIC X(19).
014800*
014900 PROCEDURE DIVISION.
015000     DISPLAY "INIT PROG ASSETVAL"
015100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015200     PERFORM 100-MAINLINE THRU 100-EXIT
015300             UNTIL NO-MORE-ASSETS.
015400     PERFORM 200-CLEANUP THRU 200-EXIT.
015500     MOVE +0 TO RETURN-CODE.
015600     GOBACK.
015700*
015800 000-HOUSEKEEPING.
015900     ACCEPT WS-TRACE-DATE-NUM FROM DATE YYYYMMDD.
016000     OPEN INPUT  ASSETIN
016100     IF NOT AI-STATUS-OK
016200        DISPLAY 'ERROR IN OPEN INPUT ASSETIN '
016300        DISPLAY 'FILE STATUS = ' AI-STATUS
016400        GO TO 900-ERROR
016500     END-IF.
016600*
016700     OPEN INPUT  PRICEIN
016800     IF NOT PI-STATUS-OK
016900        DISPLAY 'ERROR IN OPEN INPUT PRICEIN '
017000        DISPLAY 'FILE STATUS = ' PI-STATUS
017100        GO TO 900-ERROR
017200     END-IF.
017300*
017400     OPEN OUTPUT ENRCHOUT
017500     IF NOT EO-STATUS-OK
017600        DISPLAY 'ERROR IN OPEN OUTPUT ENRCHOUT '
017700        DISPLAY 'FILE STATUS = ' EO-STATUS
017800        GO TO 900-ERROR
017900     END-IF.
018000*
018100     PERFORM 150-LOAD-PRICE-TABLE THRU 150-EXIT.
018200     PERFORM 160-SORT-PRICE-TABLE THRU 160-EXIT.
018300     PERFORM 170-PRIME-READ-ASSET THRU 170-EXIT.
018400 000-EXIT.
018500     EXIT.
018600*
018700 100-MAINLINE.
018800     PERFORM 110-ENRICH-ASSET THRU 110-EXIT.
018900     PERFORM 190-WRITE-ENRICHED THRU 190-EXIT.
019000     PERFORM 195-READ-NEXT-ASSET THRU 195-EXIT.
019100 100-EXIT.
019200     EXIT.
019300*
019400* BUSINESS RULE 1 - COST BASIS = QUANTITY * BUY PRICE.
019500* BUSINESS RULE 2 - TRADEABLE TYPES GET A PRICE LOOKUP, THE
019600* OTHERS (BOND/CASH/REAL_ESTATE) PRICE AT THE BUY PRICE.
019700 110-ENRICH-ASSET.
019800     MOVE ASSET-SYMBOL              TO OUT-SYMBOL
019900     MOVE ASSET-NAME                TO OUT-NAME
020000     MOVE ASSET-TYPE                TO OUT-TYPE
020100     MOVE ASSET-QUANTITY            TO OUT-QUANTITY
020200     COMPUTE OUT-COST-BASIS ROUNDED =
020300             ASSET-QUANTITY * ASSET-BUY-PRICE
020400     IF ASSET-TYPE-TRADEABLE
020500        PERFORM 120-PRICE-LOOKUP THRU 120-EXIT
020600     ELSE
020700        PERFORM 140-NONTRADEABLE THRU 140-EXIT
020800     END-IF.
020900 110-EXIT.
021000     EXIT.
021100*
021200* BUSINESS RULE 3/4 - SEARCH ALL THE SORTED PRICE TABLE FOR THE
021300* SYMBOL.  WHEN NOT FOUND, FALL BACK TO THE BUY PRICE AND FORCE
021400* THE GAIN/LOSS FIGURES TO ZERO (NOT JUST CURRENT VALUE = COST).
021500 120-PRICE-LOOKUP.
021600     SET PRC-IDX TO 1
021700     SEARCH ALL PRICE-TABLE-ENTRY
021800        AT END
021900           MOVE ASSET-BUY-PRICE        TO OUT-CURRENT-PRICE
022000           COMPUTE OUT-CURRENT-VALUE ROUNDED =
022100                   ASSET-QUANTITY * OUT-CURRENT-PRICE
022200           MOVE ZERO                   TO OUT-GAIN-LOSS
022300           MOVE ZERO                   TO OUT-GAIN-LOSS-PCT
022400        WHEN TBL-PRICE-SYMBOL (PRC-IDX) = ASSET-SYMBOL
022500           MOVE TBL-PRICE-CURRENT (PRC-IDX) TO OUT-CURRENT-PRICE
022600           PERFORM 130-COMPUTE-GAIN-PCT THRU 130-EXIT
022700     END-SEARCH.
022800 120-EXIT.
022900     EXIT.
023000*
023100* BUSINESS RULE 5 - GAIN/LOSS PERCENT ONLY WHEN COST BASIS > 0.
023200 130-COMPUTE-GAIN-PCT.
023300     COMPUTE OUT-CURRENT-VALUE ROUNDED =
023400             ASSET-QUANTITY * OUT-CURRENT-PRICE
023500     COMPUTE OUT-GAIN-LOSS ROUNDED =
023600             OUT-CURRENT-VALUE - OUT-COST-BASIS
023700     IF OUT-COST-BASIS > ZERO
023800        COMPUTE OUT-GAIN-LOSS-PCT ROUNDED =
023900                (OUT-GAIN-LOSS / OUT-COST-BASIS) * 100
024000     ELSE
024100        MOVE ZERO TO OUT-GAIN-LOSS-PCT
024200     END-IF.
024300 130-EXIT.
024400     EXIT.
024500*
024600* NON-TRADEABLE TYPES (BOND/CASH/REAL_ESTATE) NEVER MOVE -
024700* CURRENT VALUE ALWAYS EQUALS COST BASIS, NO GAIN OR LOSS.
024800 140-NONTRADEABLE.
024900     MOVE ASSET-BUY-PRICE            TO OUT-CURRENT-PRICE
025000     MOVE OUT-COST-BASIS             TO OUT-CURRENT-VALUE
025100     MOVE ZERO                       TO OUT-GAIN-LOSS
025200     MOVE ZERO                       TO OUT-GAIN-LOSS-PCT.
025300 140-EXIT.
025400     EXIT.
025500*
025600* LOAD THE MARKET PRICE FEED INTO THE WORKING-STORAGE TABLE.
025700 150-LOAD-PRICE-TABLE.
025800     MOVE 1 TO WS-TBL-IDX-1
025900     PERFORM 152-LOAD-ONE-PRICE THRU 152-EXIT
026000        UNTIL WS-TBL-IDX-1 > WS-PRICE-MAX
026100        OR NO-MORE-PRICES.
026200 150-EXIT.
026300     EXIT.
026400*
026500 152-LOAD-ONE-PRICE.
026600     READ PRICEIN INTO PRICE-RECORD
026700        AT END
026800           SET NO-MORE-PRICES TO TRUE
026900        NOT AT END
027000           MOVE PRICE-SYMBOL  TO
027100                TBL-PRICE-SYMBOL (WS-TBL-IDX-1)
027200           MOVE PRICE-CURRENT TO
027300                TBL-PRICE-CURRENT (WS-TBL-IDX-1)
027400           MOVE WS-TBL-IDX-1  TO WS-PRICES-LOADED
027500           ADD 1 TO WS-TBL-IDX-1
027600     END-READ.
027700 152-EXIT.
027800     EXIT.
027900*
028000* A BAD FEED RUN ONCE ARRIVED OUT OF SYMBOL SEQUENCE (AR-0059) -
028100* BUBBLE-SORT THE TABLE ASCENDING BY SYMBOL SO SEARCH ALL BELOW
028200* CAN TRUST IT, NO MATTER WHAT ORDER THE FEED JOB HANDED US.
028300 160-SORT-PRICE-TABLE.
028400     IF WS-PRICES-LOADED < 2
028500        GO TO 160-EXIT
028600     END-IF
028700     MOVE 'Y' TO SW-SWAPPED-THIS-PASS
028800     PERFORM 165-BUBBLE-PASS THRU 165-EXIT
028900        UNTIL SW-SWAPPED-THIS-PASS = 'N'.
029000 160-EXIT.
029100     EXIT.
029200*
029300 165-BUBBLE-PASS.
029400     MOVE 'N' TO SW-SWAPPED-THIS-PASS
029500     MOVE 1 TO WS-TBL-IDX-1
029600     PERFORM 167-COMPARE-ADJACENT THRU 167-EXIT
029700        UNTIL WS-TBL-IDX-1 > WS-PRICES-LOADED - 1.
029800 165-EXIT.
029900     EXIT.
030000*
030100 167-COMPARE-ADJACENT.
030200     IF TBL-PRICE-SYMBOL (WS-TBL-IDX-1) >
030300        TBL-PRICE-SYMBOL (WS-TBL-IDX-1 + 1)
030400        PERFORM 166-SWAP-ENTRIES THRU 166-EXIT
030500        MOVE 'Y' TO SW-SWAPPED-THIS-PASS
030600     END-IF
030700     ADD 1 TO WS-TBL-IDX-1.
030800 167-EXIT.
030900     EXIT.
031000*
031100 166-SWAP-ENTRIES.
031200     MOVE TBL-PRICE-SYMBOL (WS-TBL-IDX-1)  TO WS-SWAP-SYMBOL
031300     MOVE TBL-PRICE-CURRENT (WS-TBL-IDX-1) TO WS-SWAP-PRICE
031400     MOVE TBL-PRICE-SYMBOL (WS-TBL-IDX-1 + 1) TO
031500          TBL-PRICE-SYMBOL (WS-TBL-IDX-1)
031600     MOVE TBL-PRICE-CURRENT (WS-TBL-IDX-1 + 1) TO
031700          TBL-PRICE-CURRENT (WS-TBL-IDX-1)
031800     MOVE WS-SWAP-SYMBOL  TO TBL-PRICE-SYMBOL (WS-TBL-IDX-1 + 1)
031900     MOVE WS-SWAP-PRICE   TO TBL-PRICE-CURRENT (WS-TBL-IDX-1 + 1).
032000 166-EXIT.
032100     EXIT.
032200*
032300 170-PRIME-READ-ASSET.
032400     READ ASSETIN INTO ASSET-RECORD
032500        AT END
032600           SET NO-MORE-ASSETS TO TRUE
032700        NOT AT END
032800           ADD 1 TO WS-ASSETS-READ
032900     END-READ.
033000 170-EXIT.
033100     EXIT.
033200*
033300 190-WRITE-ENRICHED.
033400     MOVE ASSET-ENRICHED-RECORD TO ENRCHOUT-REC
033500     WRITE ENRCHOUT-REC
033600     ADD 1 TO WS-ASSETS-WRITTEN.
033700 190-EXIT.
033800     EXIT.
033900*
034000 195-READ-NEXT-ASSET.
034100     READ ASSETIN INTO ASSET-RECORD
034200        AT END
034300           SET NO-MORE-ASSETS TO TRUE
034400        NOT AT END
034500           ADD 1 TO WS-ASSETS-READ
034600     END-READ.
034700 195-EXIT.
034800     EXIT.
034900*
035000 200-CLEANUP.
035100     MOVE WS-ASSETS-READ      TO WS-ASSETS-READ-ED
035200     MOVE WS-ASSETS-WRITTEN   TO WS-ASSETS-WRITTEN-ED
035300     MOVE WS-PRICES-LOADED    TO WS-PRICES-LOADED-ED
035400     MOVE ASSET-QUANTITY      TO WS-QTY-TRACE-NUM
035500     MOVE OUT-COST-BASIS      TO WS-LAST-COST-BASIS-ED
035600     DISPLAY "----------------------------------------"
035700     DISPLAY "ASSETVAL CONTROL TOTALS                 "
035800     DISPLAY "----------------------------------------"
035900     DISPLAY "ASSETS READ:     " WS-ASSETS-READ-ED
036000     DISPLAY "ASSETS WRITTEN:  " WS-ASSETS-WRITTEN-ED
036100     DISPLAY "PRICES LOADED:   " WS-PRICES-LOADED-ED
036200     DISPLAY "LAST QTY (X-VIEW): " WS-QTY-TRACE-X
036300     DISPLAY "LAST COST BASIS: " WS-LAST-COST-BASIS-ED
036400     DISPLAY "RUN DATE:        " WS-TRACE-YYYY "/"
036500             WS-TRACE-MM "/" WS-TRACE-DD
036600     CLOSE ASSETIN, PRICEIN, ENRCHOUT
036700     DISPLAY "NORMAL END OF PROG ASSETVAL".
036800 200-EXIT.
036900     EXIT.
037000*
037100 900-ERROR.
037200     MOVE +16 TO RETURN-CODE
037300     GOBACK.
