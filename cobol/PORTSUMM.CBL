000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    PORTSUMM.
000400 AUTHOR.        R.CHIRINOS.
000500 INSTALLATION.  IBM-BCP PORTFOLIO ACCOUNTING.
000600 DATE-WRITTEN.  03/01/1993.
000700 DATE-COMPILED. 03/01/1993.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*================================================================
001000* PORTSUMM - NIGHTLY PORTFOLIO SUMMARY / ROLL-UP PASS
001100*================================================================
001200* READS THE ENRICHED ASSET STREAM (ENRCHIN) PRODUCED BY ASSETVAL
001300* AND ACCUMULATES PORTFOLIO TOTALS, A BY-TYPE BREAKDOWN (UP TO 7
001400* TYPES) AND THE TOP-5 GAINER/LOSER LISTS, WRITING ALL THREE TO
001500* SUMRYOUT.  ALSO COVERS THE ALLOCATION-BY-TYPE AND PERFORMANCE-
001600* BY-TYPE VIEWS - BOTH ARE JUST FIELDS ON THE TYPE-BREAKDOWN
001700* RECORD, NO SEPARATE PASS IS NEEDED.
001800*----------------------------------------------------------------
001900*  MAINTENANCE LOG
002000*  ----------------------------------------------------------
002100*  03/01/93  RCH  AR-0042  ORIGINAL PROGRAM - SPLIT OUT OF THE
002200*                          OLD SINGLE-PASS VALUATION JOB.
002300*  07/19/95  LMP  AR-0061  ADDED THE TYPE-BREAKDOWN TABLE - OPS
002400*                          HAD BEEN RUNNING 7 SEPARATE JOBS, ONE
002500*                          PER ASSET TYPE, TO GET THIS.
002600*  04/11/97  RCH  AR-0068  ADDED TOP-5 GAINER/LOSER TRACKING,
002700*                          MODELLED ON THIS SHOP'S OLD RUNNING
002800*                          HIGH/LOW-COST IDIOM BUT KEPT AS A
002900*                          5-DEEP TABLE INSTEAD OF JUST ONE SLOT.
003000*  01/04/99  RCH  Y2K-003  RUN-DATE FIELDS CONFIRMED FULL
003100*                          CCYYMMDD, NO 2-DIGIT YEAR WINDOW.
003200*  11/20/02  TKO  AR-0103  TYPE-ALLOCATION-PCT NOW WRITTEN ON
003300*                          THE BREAKDOWN RECORD ITSELF INSTEAD
003400*                          OF BEING RECOMPUTED BY THE READER.
003500*  06/03/04  TKO  AR-0115  EMPTY-PORTFOLIO RUN USED TO ABEND ON
003600*                          THE DIVIDE IN 310-FINALIZE-TOTALS -
003700*                          GUARDED WITH WS-ASSET-COUNT = 0 NOW.
003800*  09/14/04  TKO  AR-0120  TRIED GATING THE TYPES-PRESENT TRACE
003900*                          LINE BEHIND A UPSI-0 SWITCH - BACKED
004000*                          OUT, OPS NEVER WIRED THE BIT UP IN THE
004100*                          JCL SO IT JUST PRINTS EVERY RUN NOW.
004200*  03/10/05  TKO  AR-0127  WS-TOTAL-VALUE/COST/GAIN-LOSS AND THE
004300*                          TYPE-BREAKDOWN VALUE/COST CELLS WERE
004400*                          ZONED - REPACKED COMP-3 TO MATCH THIS
004500*                          SHOP'S STANDARD MONEY-ACCUMULATOR
004600*                          CONVENTION.
004700*  08/22/06  TKO  AR-0134  ADDED SPECIAL-NAMES/CURRENCY SIGN SO
004800*                          THE $ EDITED TOTAL-VALUE/GAIN-LOSS
004900*                          CONTROL-TOTAL LINES ARE EXPLICIT ABOUT
005000*                          THE CURRENCY SYMBOL IN USE.
005100*----------------------------------------------------------------
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-390.
005500 OBJECT-COMPUTER.   IBM-390.
005600 SPECIAL-NAMES.
005700     CURRENCY SIGN IS '$'.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ENRCHIN
006100       ASSIGN TO ENRCHIN
006200       FILE STATUS IS FS-STAT-ENRCH.
006300*
006400     SELECT SUMRYOUT
006500       ASSIGN TO SUMRYOUT
006600       FILE STATUS IS FS-STAT-SUMRY.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  ENRCHIN
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORD CONTAINS 250 CHARACTERS
007400     DATA RECORD IS ENRCHIN-REC.
007500 01  ENRCHIN-REC                      PIC X(250).
007600 FD  SUMRYOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORD CONTAINS 120 CHARACTERS
008100     DATA RECORD IS SUMRYOUT-REC.
008200 01  SUMRYOUT-REC                     PIC X(120).
008300 WORKING-STORAGE SECTION.
008400 01  SW-SWITCHE-VARS.
008500     05  SW-END-FILE                  PIC X(01) VALUE '0'.
008600         88 END-FILE                      VALUE '1'.
008700         88 NOT-END                       VALUE '0'.
008800     05  FS-STAT-ENRCH                PIC X(02).
008900         88 ENRCHINPUT-OK                 VALUE '00'.
009000     05  FS-STAT-SUMRY                PIC X(02).
009100         88 SUMRYOUTPUT-OK                VALUE '00'.
009200*
009300     COPY ENRCHREC.
009400*
009500     COPY SUMRYREC.
009600*
009700 01  WS-CONTADORES.
009800     05  WS-ASSET-COUNT               PIC S9(09) COMP VALUE 0.
009900     05  WS-TYPE-COUNT-USED           PIC S9(04) COMP VALUE 0.
010000     05  WS-GAIN-COUNT                PIC S9(04) COMP VALUE 0.
010100     05  WS-LOSS-COUNT                PIC S9(04) COMP VALUE 0.
010200 77  WS-MOVER-IDX                     PIC S9(04) COMP VALUE 0.
010300*
010400 01  WS-CALC-VARS.
010500     05  WS-TOTAL-VALUE               PIC S9(15)V9(02) COMP-3 VALUE 0.
010600     05  WS-TOTAL-COST                PIC S9(15)V9(02) COMP-3 VALUE 0.
010700     05  WS-TOTAL-GAIN-LOSS           PIC S9(15)V9(02) COMP-3 VALUE 0.
010800     05  WS-TOTAL-GAIN-LOSS-PCT       PIC S9(09)V9(04) VALUE 0.
010900*
011000* BY-TYPE ROLL-UP TABLE - 7 POSSIBLE ASSET TYPES, KEYED ACCUM,
011100* NOT A SEQUENTIAL CONTROL BREAK (INPUT IS NOT SORTED BY TYPE).
011200 01  TYPE-BREAKDOWN-TABLE.
011300     05  TYPE-TABLE-ENTRY OCCURS 7 TIMES INDEXED BY TYP-IDX.
011400         10  TBL-TYPE-CODE            PIC X(11).
011500         10  TBL-TYPE-USED-SW         PIC X(01) VALUE 'N'.
011600             88  TBL-TYPE-IN-USE          VALUE 'Y'.
011700         10  TBL-TYPE-COUNT           PIC 9(09) VALUE 0.
011800         10  TBL-TYPE-VALUE           PIC S9(15)V9(02) COMP-3 VALUE 0.
011900         10  TBL-TYPE-COST            PIC S9(15)V9(02) COMP-3 VALUE 0.
012000*
012100* TOP-5 GAINER AND TOP-5 LOSER TABLES - KEPT SORTED AS WE GO,
012200* MODELLED ON THIS SHOP'S OLD RUNNING-EXTREME (HIGH-COST/
012300* LOW-COST) IDIOM BUT CARRYING 5 SLOTS INSTEAD OF JUST ONE.
012400 01  GAINER-TABLE.
012500     05  GAINER-ENTRY OCCURS 5 TIMES INDEXED BY GNR-IDX.
012600         10  GNR-SYMBOL               PIC X(20) VALUE SPACES.
012700         10  GNR-PCT                  PIC S9(09)V9(04) VALUE 0.
012800 01  LOSER-TABLE.
012900     05  LOSER-ENTRY OCCURS 5 TIMES INDEXED BY LSR-IDX.
013000         10  LSR-SYMBOL               PIC X(20) VALUE SPACES.
013100         10  LSR-PCT                  PIC S9(09)V9(04) VALUE 0.
013200 01  WS-SWAP-AREA.
013300     05  WS-SWAP-GNR-SYMBOL           PIC X(20).
013400     05  WS-SWAP-GNR-PCT              PIC S9(09)V9(04).
013500     05  WS-SWAP-LSR-SYMBOL           PIC X(20).
013600     05  WS-SWAP-LSR-PCT              PIC S9(09)V9(04).
013700*
013800 01  WS-TRACE-DATE-NUM                PIC 9(08) VALUE ZERO.
013900 01  WS-TRACE-DATE-X REDEFINES WS-TRACE-DATE-NUM
014000                                      PIC X(08).
014100 01  WS-TRACE-DATE-PARTS REDEFINES WS-TRACE-DATE-NUM.
014200     05  WS-TRACE-YYYY                PIC 9(04).
014300     05  WS-TRACE-MM                  PIC 9(02).
014400     05  WS-TRACE-DD                  PIC 9(02).
014500*
014600 01  COUNTERS-EDITED.
014700     05  WS-ASSET-COUNT-ED            PIC ZZZ,ZZ9.
014800     05  WS-TOTAL-VALUE-ED            PIC $$$,$$$,$$$,$$9.99.
014900     05  WS-TOTAL-GAIN-LOSS-ED        PIC $$$,$$$,$$$,$$9.99.
015000*
015100 PROCEDURE DIVISION.
015200     DISPLAY "INIT PROG PORTSUMM"
015300     PERFORM 100-OPEN-FILES THRU 100-EXIT.
015400     PERFORM 200-SUMMARIZE-PROCESS UNTIL END-FILE.
015500     PERFORM 300-FINALIZE-SUMMARY THRU 300-EXIT.
015600     PERFORM 400-WRITE-SUMMARY-FILE THRU 400-EXIT.
015700     PERFORM 500-TERMINAR THRU 500-EXIT.
015800     GOBACK.
015900*
016000 100-OPEN-FILES.
016100     ACCEPT WS-TRACE-DATE-NUM FROM DATE YYYYMMDD.
016200     OPEN INPUT  ENRCHIN
016300     IF NOT ENRCHINPUT-OK
016400        DISPLAY 'ERROR IN OPEN INPUT ENRCHIN '
016500        DISPLAY 'FILE STATUS = ' FS-STAT-ENRCH
016600        GO TO 900-ERROR
016700     END-IF.
016800*
016900     OPEN OUTPUT SUMRYOUT
017000     IF NOT SUMRYOUTPUT-OK
017100        DISPLAY 'ERROR IN OPEN OUTPUT SUMRYOUT '
017200        DISPLAY 'FILE STATUS = ' FS-STAT-SUMRY
017300        GO TO 900-ERROR
017400     END-IF.
017500*
017600     PERFORM 110-INIT-TYPE-TABLE THRU 110-EXIT.
017700     PERFORM 240-READ-RECORD THRU 240-EXIT.
017800 100-EXIT.
017900     EXIT.
018000*
018100* PRELOAD THE 7 KNOWN ASSET TYPES - TBL-TYPE-USED-SW STAYS 'N'
018200* UNTIL WE ACTUALLY SEE ONE ON THE ENRICHED STREAM (RULE: ONLY
018300* TYPES PRESENT IN THE INPUT GET A TYPE-BREAKDOWN-RECORD).
018400 110-INIT-TYPE-TABLE.
018500     MOVE 'STOCK'       TO TBL-TYPE-CODE (1)
018600     MOVE 'BOND'        TO TBL-TYPE-CODE (2)
018700     MOVE 'CASH'        TO TBL-TYPE-CODE (3)
018800     MOVE 'REAL_ESTATE' TO TBL-TYPE-CODE (4)
018900     MOVE 'CRYPTO'      TO TBL-TYPE-CODE (5)
019000     MOVE 'ETF'         TO TBL-TYPE-CODE (6)
019100     MOVE 'MUTUAL_FUND' TO TBL-TYPE-CODE (7).
019200 110-EXIT.
019300     EXIT.
019400*
019500 200-SUMMARIZE-PROCESS.
019600     PERFORM 210-ACCUM-TOTALS THRU 210-EXIT.
019700     PERFORM 220-ACCUM-TYPE-BREAKDOWN THRU 220-EXIT.
019800     PERFORM 230-TRACK-TOP-MOVERS THRU 230-EXIT.
019900     PERFORM 240-READ-RECORD THRU 240-EXIT.
020000*
020100* BUSINESS RULE - ACCUMULATE THE PORTFOLIO-WIDE TOTALS. THESE
020200* ADD UP REGARDLESS OF ASSET TYPE.
020300 210-ACCUM-TOTALS.
020400     ADD 1                 TO WS-ASSET-COUNT
020500     ADD OUT-CURRENT-VALUE TO WS-TOTAL-VALUE
020600     ADD OUT-COST-BASIS    TO WS-TOTAL-COST.
020700 210-EXIT.
020800     EXIT.
020900*
021000* KEYED ACCUMULATION BY OUT-TYPE - THE INPUT IS NOT ASSUMED
021100* SORTED BY TYPE SO THIS IS A TABLE LOOKUP, NOT A SEQUENTIAL
021200* CONTROL BREAK.
021300 220-ACCUM-TYPE-BREAKDOWN.
021400     SET TYP-IDX TO 1
021500     SEARCH TYPE-TABLE-ENTRY
021600        AT END
021700           DISPLAY 'UNKNOWN ASSET TYPE ON ENRICHED REC: ' OUT-TYPE
021800        WHEN TBL-TYPE-CODE (TYP-IDX) = OUT-TYPE
021900           IF NOT TBL-TYPE-IN-USE (TYP-IDX)
022000              SET TBL-TYPE-IN-USE (TYP-IDX) TO TRUE
022100              ADD 1 TO WS-TYPE-COUNT-USED
022200           END-IF
022300           ADD 1              TO TBL-TYPE-COUNT (TYP-IDX)
022400           ADD OUT-CURRENT-VALUE TO TBL-TYPE-VALUE (TYP-IDX)
022500           ADD OUT-COST-BASIS   TO TBL-TYPE-COST  (TYP-IDX)
022600     END-SEARCH.
022700 220-EXIT.
022800     EXIT.
022900*
023000* BUSINESS RULE 7/8 - KEEP THE TOP 5 GAINERS (DESCENDING PCT)
023100* AND TOP 5 LOSERS (ASCENDING, I.E. MOST NEGATIVE FIRST) AS WE
023200* GO, INSTEAD OF SORTING THE WHOLE ASSET LIST AT THE END.
023300 230-TRACK-TOP-MOVERS.
023400     IF OUT-GAIN-LOSS-PCT > ZERO
023500        PERFORM 232-INSERT-GAINER THRU 232-EXIT
023600     ELSE
023700        IF OUT-GAIN-LOSS-PCT < ZERO
023800           PERFORM 236-INSERT-LOSER THRU 236-EXIT
023900        END-IF
024000     END-IF.
024100 230-EXIT.
024200     EXIT.
024300*
024400 232-INSERT-GAINER.
024500     IF WS-GAIN-COUNT < 5
024600        ADD 1 TO WS-GAIN-COUNT
024700        SET GNR-IDX TO WS-GAIN-COUNT
024800        MOVE OUT-SYMBOL         TO GNR-SYMBOL (GNR-IDX)
024900        MOVE OUT-GAIN-LOSS-PCT  TO GNR-PCT    (GNR-IDX)
025000        PERFORM 234-BUBBLE-GAINER THRU 234-EXIT
025100     ELSE
025200        IF OUT-GAIN-LOSS-PCT > GNR-PCT (5)
025300           MOVE OUT-SYMBOL        TO GNR-SYMBOL (5)
025400           MOVE OUT-GAIN-LOSS-PCT TO GNR-PCT    (5)
025500           PERFORM 234-BUBBLE-GAINER THRU 234-EXIT
025600        END-IF
025700     END-IF.
025800 232-EXIT.
025900     EXIT.
026000*
026100* RE-SORT THE FILLED PORTION OF THE GAINER TABLE DESCENDING BY
026200* PCT - ONLY EVER UP TO 5 ENTRIES, A SIMPLE BUBBLE IS PLENTY.
026300 234-BUBBLE-GAINER.
026400     MOVE 1 TO WS-MOVER-IDX
026500     PERFORM 237-COMPARE-GAINER THRU 237-EXIT
026600        UNTIL WS-MOVER-IDX > WS-GAIN-COUNT - 1.
026700 234-EXIT.
026800     EXIT.
026900*
027000 237-COMPARE-GAINER.
027100     SET GNR-IDX TO WS-MOVER-IDX
027200     IF GNR-PCT (GNR-IDX) < GNR-PCT (GNR-IDX + 1)
027300        PERFORM 235-SWAP-GAINERS THRU 235-EXIT
027400     END-IF
027500     ADD 1 TO WS-MOVER-IDX.
027600 237-EXIT.
027700     EXIT.
027800*
027900 235-SWAP-GAINERS.
028000     MOVE GNR-SYMBOL (GNR-IDX)     TO WS-SWAP-GNR-SYMBOL
028100     MOVE GNR-PCT    (GNR-IDX)     TO WS-SWAP-GNR-PCT
028200     MOVE GNR-SYMBOL (GNR-IDX + 1) TO GNR-SYMBOL (GNR-IDX)
028300     MOVE GNR-PCT    (GNR-IDX + 1) TO GNR-PCT    (GNR-IDX)
028400     MOVE WS-SWAP-GNR-SYMBOL       TO GNR-SYMBOL (GNR-IDX + 1)
028500     MOVE WS-SWAP-GNR-PCT          TO GNR-PCT    (GNR-IDX + 1).
028600 235-EXIT.
028700     EXIT.
028800*
028900 236-INSERT-LOSER.
029000     IF WS-LOSS-COUNT < 5
029100        ADD 1 TO WS-LOSS-COUNT
029200        SET LSR-IDX TO WS-LOSS-COUNT
029300        MOVE OUT-SYMBOL         TO LSR-SYMBOL (LSR-IDX)
029400        MOVE OUT-GAIN-LOSS-PCT  TO LSR-PCT    (LSR-IDX)
029500        PERFORM 238-BUBBLE-LOSER THRU 238-EXIT
029600     ELSE
029700        IF OUT-GAIN-LOSS-PCT < LSR-PCT (5)
029800           MOVE OUT-SYMBOL        TO LSR-SYMBOL (5)
029900           MOVE OUT-GAIN-LOSS-PCT TO LSR-PCT    (5)
030000           PERFORM 238-BUBBLE-LOSER THRU 238-EXIT
030100        END-IF
030200     END-IF.
030300 236-EXIT.
030400     EXIT.
030500*
030600* RE-SORT THE FILLED PORTION OF THE LOSER TABLE ASCENDING BY
030700* PCT (MOST NEGATIVE FIRST), SAME SHAPE AS 234-BUBBLE-GAINER.
030800 238-BUBBLE-LOSER.
030900     MOVE 1 TO WS-MOVER-IDX
031000     PERFORM 241-COMPARE-LOSER THRU 241-EXIT
031100        UNTIL WS-MOVER-IDX > WS-LOSS-COUNT - 1.
031200 238-EXIT.
031300     EXIT.
031400*
031500 241-COMPARE-LOSER.
031600     SET LSR-IDX TO WS-MOVER-IDX
031700     IF LSR-PCT (LSR-IDX) > LSR-PCT (LSR-IDX + 1)
031800        PERFORM 239-SWAP-LOSERS THRU 239-EXIT
031900     END-IF
032000     ADD 1 TO WS-MOVER-IDX.
032100 241-EXIT.
032200     EXIT.
032300*
032400 239-SWAP-LOSERS.
032500     MOVE LSR-SYMBOL (LSR-IDX)     TO WS-SWAP-LSR-SYMBOL
032600     MOVE LSR-PCT    (LSR-IDX)     TO WS-SWAP-LSR-PCT
032700     MOVE LSR-SYMBOL (LSR-IDX + 1) TO LSR-SYMBOL (LSR-IDX)
032800     MOVE LSR-PCT    (LSR-IDX + 1) TO LSR-PCT    (LSR-IDX)
032900     MOVE WS-SWAP-LSR-SYMBOL       TO LSR-SYMBOL (LSR-IDX + 1)
033000     MOVE WS-SWAP-LSR-PCT          TO LSR-PCT    (LSR-IDX + 1).
033100 239-EXIT.
033200     EXIT.
033300*
033400 240-READ-RECORD.
033500     READ ENRCHIN INTO ASSET-ENRICHED-RECORD
033600        AT END MOVE 1 TO SW-END-FILE.
033700 240-EXIT.
033800     EXIT.
033900*
034000* BUSINESS RULE 5/6/9 - PORTFOLIO AND TYPE PERCENTAGES, GUARDED
034100* AGAINST A ZERO OR EMPTY DENOMINATOR (AR-0115).
034200 300-FINALIZE-SUMMARY.
034300     COMPUTE WS-TOTAL-GAIN-LOSS =
034400             WS-TOTAL-VALUE - WS-TOTAL-COST
034500     IF WS-TOTAL-COST > ZERO
034600        COMPUTE WS-TOTAL-GAIN-LOSS-PCT ROUNDED =
034700                (WS-TOTAL-GAIN-LOSS / WS-TOTAL-COST) * 100
034800     ELSE
034900        MOVE ZERO TO WS-TOTAL-GAIN-LOSS-PCT
035000     END-IF.
035100 300-EXIT.
035200     EXIT.
035300*
035400 400-WRITE-SUMMARY-FILE.
035500     PERFORM 310-WRITE-PORTFOLIO-SUMMARY THRU 310-EXIT.
035600     IF WS-ASSET-COUNT > ZERO
035700        PERFORM 320-WRITE-TYPE-BREAKDOWN THRU 320-EXIT
035800        PERFORM 340-WRITE-TOP-MOVERS THRU 340-EXIT
035900     END-IF.
036000 400-EXIT.
036100     EXIT.
036200*
036300 310-WRITE-PORTFOLIO-SUMMARY.
036400     MOVE SPACES                  TO SUMMARY-OUT-RECORD
036500     SET  RECORD-TYPE-SUMMARY     TO TRUE
036600     MOVE WS-TOTAL-VALUE          TO SUM-TOTAL-VALUE
036700     MOVE WS-TOTAL-COST           TO SUM-TOTAL-COST-BASIS
036800     MOVE WS-TOTAL-GAIN-LOSS      TO SUM-TOTAL-GAIN-LOSS
036900     MOVE WS-TOTAL-GAIN-LOSS-PCT  TO SUM-TOTAL-GAIN-LOSS-PCT
037000     MOVE WS-ASSET-COUNT          TO SUM-TOTAL-ASSETS
037100     MOVE SUMMARY-OUT-RECORD      TO SUMRYOUT-REC
037200     WRITE SUMRYOUT-REC.
037300 310-EXIT.
037400     EXIT.
037500*
037600* BUSINESS RULE 6 - ONE TYPE-BREAKDOWN-RECORD PER TYPE ACTUALLY
037700* PRESENT, WITH ITS GAIN/LOSS-PCT AND ALLOCATION-PCT.
037800 320-WRITE-TYPE-BREAKDOWN.
037900     SET TYP-IDX TO 1
038000     PERFORM 325-CHECK-ONE-TYPE THRU 325-EXIT
038100        UNTIL TYP-IDX > 7.
038200 320-EXIT.
038300     EXIT.
038400*
038500 325-CHECK-ONE-TYPE.
038600     IF TBL-TYPE-IN-USE (TYP-IDX)
038700        PERFORM 330-BUILD-ONE-BREAKDOWN THRU 330-EXIT
038800     END-IF
038900     SET TYP-IDX UP BY 1.
039000 325-EXIT.
039100     EXIT.
039200*
039300 330-BUILD-ONE-BREAKDOWN.
039400     MOVE SPACES              TO SUMMARY-OUT-RECORD
039500     SET  RECORD-TYPE-BREAKDOWN  TO TRUE
039600     MOVE TBL-TYPE-CODE  (TYP-IDX) TO TYPE-CODE
039700     MOVE TBL-TYPE-COUNT (TYP-IDX) TO TYPE-COUNT
039800     MOVE TBL-TYPE-VALUE (TYP-IDX) TO TYPE-VALUE
039900     MOVE TBL-TYPE-COST  (TYP-IDX) TO TYPE-COST
040000     COMPUTE TYPE-GAIN-LOSS =
040100             TBL-TYPE-VALUE (TYP-IDX) - TBL-TYPE-COST (TYP-IDX)
040200     IF TBL-TYPE-COST (TYP-IDX) > ZERO
040300        COMPUTE TYPE-GAIN-LOSS-PCT ROUNDED =
040400                (TYPE-GAIN-LOSS / TBL-TYPE-COST (TYP-IDX)) * 100
040500     ELSE
040600        MOVE ZERO TO TYPE-GAIN-LOSS-PCT
040700     END-IF
040800     IF WS-TOTAL-VALUE > ZERO
040900        COMPUTE TYPE-ALLOCATION-PCT ROUNDED =
041000                (TBL-TYPE-VALUE (TYP-IDX) / WS-TOTAL-VALUE) * 100
041100     ELSE
041200        MOVE ZERO TO TYPE-ALLOCATION-PCT
041300     END-IF
041400     MOVE SUMMARY-OUT-RECORD  TO SUMRYOUT-REC
041500     WRITE SUMRYOUT-REC.
041600 330-EXIT.
041700     EXIT.
041800*
041900* BUSINESS RULE 7/8 - WRITE WHATEVER GOT COLLECTED IN THE TWO
042000* TOP-MOVER TABLES, NO PADDING RECORDS WHEN FEWER THAN 5 QUALIFY.
042100 340-WRITE-TOP-MOVERS.
042200     MOVE 1 TO WS-MOVER-IDX
042300     PERFORM 342-WRITE-ONE-GAINER THRU 342-EXIT
042400        UNTIL WS-MOVER-IDX > WS-GAIN-COUNT.
042500     MOVE 1 TO WS-MOVER-IDX
042600     PERFORM 346-WRITE-ONE-LOSER THRU 346-EXIT
042700        UNTIL WS-MOVER-IDX > WS-LOSS-COUNT.
042800 340-EXIT.
042900     EXIT.
043000*
043100 342-WRITE-ONE-GAINER.
043200     SET GNR-IDX TO WS-MOVER-IDX
043300     MOVE SPACES               TO SUMMARY-OUT-RECORD
043400     SET  RECORD-TYPE-MOVER       TO TRUE
043500     MOVE WS-MOVER-IDX         TO MOVER-RANK
043600     SET  MOVER-IS-GAINER         TO TRUE
043700     MOVE GNR-SYMBOL (GNR-IDX) TO MOVER-SYMBOL
043800     MOVE GNR-PCT    (GNR-IDX) TO MOVER-GAIN-LOSS-PCT
043900     MOVE SUMMARY-OUT-RECORD   TO SUMRYOUT-REC
044000     WRITE SUMRYOUT-REC
044100     ADD 1 TO WS-MOVER-IDX.
044200 342-EXIT.
044300     EXIT.
044400*
044500 346-WRITE-ONE-LOSER.
044600     SET LSR-IDX TO WS-MOVER-IDX
044700     MOVE SPACES               TO SUMMARY-OUT-RECORD
044800     SET  RECORD-TYPE-MOVER       TO TRUE
044900     MOVE WS-MOVER-IDX         TO MOVER-RANK
045000     SET  MOVER-IS-LOSER          TO TRUE
045100     MOVE LSR-SYMBOL (LSR-IDX) TO MOVER-SYMBOL
045200     MOVE LSR-PCT    (LSR-IDX) TO MOVER-GAIN-LOSS-PCT
045300     MOVE SUMMARY-OUT-RECORD   TO SUMRYOUT-REC
045400     WRITE SUMRYOUT-REC
045500     ADD 1 TO WS-MOVER-IDX.
045600 346-EXIT.
045700     EXIT.
045800*
045900 500-TERMINAR.
046000     MOVE WS-ASSET-COUNT     TO WS-ASSET-COUNT-ED
046100     MOVE WS-TOTAL-VALUE     TO WS-TOTAL-VALUE-ED
046200     MOVE WS-TOTAL-GAIN-LOSS TO WS-TOTAL-GAIN-LOSS-ED
046300     DISPLAY "----------------------------------------"
046400     DISPLAY "PORTSUMM CONTROL TOTALS                 "
046500     DISPLAY "----------------------------------------"
046600     DISPLAY "ASSETS SUMMARIZED:  " WS-ASSET-COUNT-ED
046700     DISPLAY "TOTAL VALUE:        " WS-TOTAL-VALUE-ED
046800     DISPLAY "TOTAL GAIN/LOSS:    " WS-TOTAL-GAIN-LOSS-ED
046900     DISPLAY "RUN DATE:           " WS-TRACE-YYYY "/"
047000             WS-TRACE-MM "/" WS-TRACE-DD
047100     DISPLAY "TYPES PRESENT:      " WS-TYPE-COUNT-USED
047200     CLOSE ENRCHIN, SUMRYOUT
047300     DISPLAY "NORMAL END OF PROG PORTSUMM".
047400 500-EXIT.
047500     EXIT.
047600*
047700 900-ERROR.
047800     MOVE +16 TO RETURN-CODE
047900     GOBACK.
