000100********************************************************** PRCR01
000200*================================================================
000300* RECORD OF PRICE-FILE  (MARKET PRICE FEED, ONE LINE PER SYMBOL)
000400*================================================================
000500*  MAINTENANCE LOG
000600*  ----------------------------------------------------------
000700*  02/14/93  RCH  AR-0041  ORIGINAL COPY MEMBER - BUILT ALONG
000800*                          WITH ASSETREC FOR THE VALUATION RUN.
000900*  04/02/96  LMP  AR-0059  CONFIRMED STAGED BY THE OVERNIGHT
001000*                          MARKET-DATA FEED JOB, SORTED ASCEND
001100*                          BY SYMBOL BEFORE WE EVER SEE IT.
001200*----------------------------------------------------------------
001300   01  PRICE-RECORD.
001400       05  PRICE-SYMBOL                  PIC X(20).
001500*          TICKER - MATCHED AGAINST ASSET-SYMBOL, CASE FOLDED
001600*          AND TRIMMED UPSTREAM BY THE FEED JOB.
001700       05  PRICE-CURRENT                 PIC S9(15)V9(2).
001800*          CURRENT MARKET PRICE PER UNIT AS OF THE FEED RUN.
001900       05  FILLER                        PIC X(03).
