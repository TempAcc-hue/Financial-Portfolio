000100********************************************************** ENRR01
000200*================================================================
000300* RECORD OF ASSET-ENRICHED-FILE (ASSETVAL OUTPUT / PORTSUMM INPUT)
000400* ONE LINE PER ASSET, WRITTEN IN ASSET-FILE'S INPUT ORDER.
000500*================================================================
000600*  MAINTENANCE LOG
000700*  ----------------------------------------------------------
000800*  03/01/93  RCH  AR-0042  ORIGINAL COPY MEMBER - SPLITS THE
000900*                          ENRICHMENT PASS FROM THE ROLL-UP PASS
001000*                          SO EITHER STEP CAN BE RERUN ALONE.
001100*  11/20/02  TKO  AR-0103  ADDED OUT-GAIN-LOSS-PCT AS ITS OWN
001200*                          FIELD, PORTSUMM NO LONGER RE-DERIVES
001300*                          IT FOR THE TOP-MOVER RANKING.
001400*----------------------------------------------------------------
001500   01  ASSET-ENRICHED-RECORD.
001600       05  OUT-SYMBOL                    PIC X(20).
001700       05  OUT-NAME                      PIC X(100).
001800       05  OUT-TYPE                      PIC X(11).
001900       05  OUT-QUANTITY                  PIC S9(15)V9(4).
002000       05  OUT-COST-BASIS                PIC S9(15)V9(2).
002100*          OUT-QUANTITY * ASSET-BUY-PRICE, ROUNDED.
002200       05  OUT-CURRENT-PRICE             PIC S9(15)V9(2).
002300*          MARKET PRICE USED - SEE ASSETVAL 120-PRICE-LOOKUP.
002400       05  OUT-CURRENT-VALUE             PIC S9(15)V9(2).
002500*          OUT-QUANTITY * OUT-CURRENT-PRICE, ROUNDED.
002600       05  OUT-GAIN-LOSS                 PIC S9(15)V9(2).
002700*          OUT-CURRENT-VALUE MINUS OUT-COST-BASIS, OR ZERO WHEN
002800*          THE PRICE LOOKUP FELL BACK TO THE BUY PRICE.
002900       05  OUT-GAIN-LOSS-PCT             PIC S9(09)V9(4).
003000*          (OUT-GAIN-LOSS / OUT-COST-BASIS) * 100, ROUNDED.
003100       05  FILLER                        PIC X(19).
