000100********************************************************** ASTR01
000200*================================================================
000300* RECORD OF ASSET-FILE  (ONE LINE PER HELD POSITION)
000400*================================================================
000500*  MAINTENANCE LOG
000600*  ----------------------------------------------------------
000700*  02/14/93  RCH  AR-0041  ORIGINAL COPY MEMBER BUILT FOR THE
000800*                          NIGHTLY PORTFOLIO VALUATION RUN.
000900*  09/09/98  LMP  AR-0077  WIDENED ASSET-TYPE TO X(11) SO THE
001000*                          REAL_ESTATE LITERAL FITS W/O TRUNC.
001100*  01/04/99  RCH  Y2K-003  ASSET-PURCHASE-DATE CONFIRMED 4-DIGIT
001200*                          CCYYMMDD, NO WINDOWING NEEDED.
001300*  11/20/02  TKO  AR-0103  ADDED ASSET-TYPE-TRADEABLE GROUP COND
001400*                          SO CALLING PGMS QUIT DUPLICATING THE
001500*                          STOCK/ETF/CRYPTO/MUTUAL_FUND TEST.
001600*----------------------------------------------------------------
001700   01  ASSET-RECORD.
001800       05  ASSET-ID                      PIC 9(09).
001900*          SURROGATE KEY FROM THE LEDGER TABLE - NOT USED IN
002000*          ANY CALCULATION, CARRIED FOR TRACE-BACK ONLY.
002100       05  ASSET-SYMBOL                  PIC X(20).
002200*          TICKER, OR THE CASH/ACCOUNT LABEL.  UPPER-CASED AND
002300*          TRIMMED BY THE FEED JOB BEFORE THIS FILE IS STAGED.
002400       05  ASSET-NAME                    PIC X(100).
002500       05  ASSET-TYPE                    PIC X(11).
002600           88  ASSET-TYPE-STOCK               VALUE 'STOCK'.
002700           88  ASSET-TYPE-BOND                VALUE 'BOND'.
002800           88  ASSET-TYPE-CASH                VALUE 'CASH'.
002900           88  ASSET-TYPE-REAL-ESTATE          VALUE 'REAL_ESTATE'.
003000           88  ASSET-TYPE-CRYPTO              VALUE 'CRYPTO'.
003100           88  ASSET-TYPE-ETF                  VALUE 'ETF'.
003200           88  ASSET-TYPE-MUTUAL-FUND           VALUE 'MUTUAL_FUND'.
003300           88  ASSET-TYPE-TRADEABLE           VALUES 'STOCK',
003400                                               'ETF', 'CRYPTO',
003500                                               'MUTUAL_FUND'.
003600       05  ASSET-QUANTITY                PIC S9(15)V9(4).
003700*          UNITS HELD - 4 DECIMALS (FRACTIONAL SHARES, CRYPTO).
003800       05  ASSET-BUY-PRICE               PIC S9(15)V9(2).
003900*          PURCHASE PRICE PER UNIT AT ACQUISITION.
004000       05  ASSET-PURCHASE-DATE           PIC 9(08).
004100*          CCYYMMDD - INFORMATIONAL, NOT USED IN ANY CALC.
004200       05  FILLER                        PIC X(16).
