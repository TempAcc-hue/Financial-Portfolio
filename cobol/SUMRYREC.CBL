000100********************************************************** SUMR01
000200*================================================================
000300* RECORD OF SUMMARY-FILE
000400* ONE PORTFOLIO-SUMMARY LINE, THEN 0-7 TYPE-BREAKDOWN LINES,
000500* THEN 0-10 TOP-MOVER LINES.  RECORD-TYPE-CD IN BYTE 1 TELLS THE
000600* READER WHICH OF THE THREE LAYOUTS A GIVEN LINE CARRIES.
000700*================================================================
000800*  MAINTENANCE LOG
000900*  ----------------------------------------------------------
001000*  03/01/93  RCH  AR-0042  ORIGINAL COPY MEMBER - ONE FIXED
001100*                          120-BYTE RECORD, 3 REDEFINES, SO A
001200*                          SINGLE SEQUENTIAL FILE CARRIES ALL
001300*                          THREE OUTPUT SHAPES.
001400*  11/20/02  TKO  AR-0103  ADDED TYPE-ALLOCATION-PCT TO THE
001500*                          BREAKDOWN AREA (WAS COMPUTED BY THE
001600*                          CALLER BEFORE, NOW CARRIED ON THE
001700*                          RECORD ITSELF).
001800*----------------------------------------------------------------
001900   01  SUMMARY-OUT-RECORD.
002000       05  RECORD-TYPE-CD                PIC X(01).
002100           88  RECORD-TYPE-SUMMARY            VALUE 'S'.
002200           88  RECORD-TYPE-BREAKDOWN          VALUE 'T'.
002300           88  RECORD-TYPE-MOVER              VALUE 'M'.
002400       05  PORTFOLIO-SUMMARY-AREA.
002500           10  SUM-TOTAL-VALUE            PIC S9(17)V9(2).
002600           10  SUM-TOTAL-COST-BASIS       PIC S9(17)V9(2).
002700           10  SUM-TOTAL-GAIN-LOSS        PIC S9(17)V9(2).
002800           10  SUM-TOTAL-GAIN-LOSS-PCT    PIC S9(09)V9(4).
002900           10  SUM-TOTAL-ASSETS           PIC 9(09).
003000           10  FILLER                     PIC X(40).
003100       05  TYPE-BREAKDOWN-AREA REDEFINES PORTFOLIO-SUMMARY-AREA.
003200           10  TYPE-CODE                  PIC X(11).
003300           10  TYPE-COUNT                 PIC 9(09).
003400           10  TYPE-VALUE                 PIC S9(17)V9(2).
003500           10  TYPE-COST                  PIC S9(17)V9(2).
003600           10  TYPE-GAIN-LOSS             PIC S9(17)V9(2).
003700           10  TYPE-GAIN-LOSS-PCT         PIC S9(09)V9(4).
003800           10  TYPE-ALLOCATION-PCT        PIC S9(09)V9(4).
003900           10  FILLER                     PIC X(16).
004000       05  TOP-MOVER-AREA REDEFINES PORTFOLIO-SUMMARY-AREA.
004100           10  MOVER-RANK                 PIC 9(01).
004200           10  MOVER-LIST-TYPE            PIC X(01).
004300               88  MOVER-IS-GAINER             VALUE 'G'.
004400               88  MOVER-IS-LOSER               VALUE 'L'.
004500           10  MOVER-SYMBOL               PIC X(20).
004600           10  MOVER-GAIN-LOSS-PCT        PIC S9(09)V9(4).
004700           10  FILLER                     PIC X(84).
